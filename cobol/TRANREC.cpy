000100******************************************************************
000200*    TRANREC  --  TRANSACTION LOG RECORD LAYOUT                  *
000300******************************************************************
000400*    COPY MEMBER FOR THE LEDGER TRANSACTION LOG (TRANLOG FD).    *
000500*    ONE ROW IS WRITTEN FOR EVERY BALANCE-CHANGING EVENT          *
000600*    (DEPOSIT, WITHDRAWAL, EACH LEG OF A TRANSFER, AND THE        *
000700*    INITIAL-DEPOSIT LEG OF AN ACCOUNT CREATE).  THE LOG IS       *
000800*    NOT KEYED -- IT IS SCANNED IN FULL FOR HISTORY AND FOR       *
000900*    THE DAILY / ACTIVITY REPORT TOTALS.                         *
001000*                                                                *
001100*    MAINTENANCE HISTORY                                          *
001200*    ------------------------------------------------------------ *
001300*    YY/MM/DD  INIT  CHG-REQ   DESCRIPTION                        *
001400*    --------  ----  --------  -------------------------------   *
001500*    88/11/05  RBT   DEV-0042  ORIGINAL LAYOUT - LEDGER PROJECT   *
001600*    92/05/14  CAP   DEV-0103  SPLIT TRAN-DATE-TIME OUT AS A      *
001700*    92/05/14  CAP   DEV-0103  REDEFINES SO DAILY TOTALS CAN      *
001800*    92/05/14  CAP   DEV-0103  TEST THE DATE PART ALONE           *
001900*    99/01/06  JWK   Y2K-009   TRAN-YEAR ALREADY 4-DIGIT, NO      *
002000*    99/01/06  JWK   Y2K-009   CHANGE REQUIRED FOR THIS RECORD    *
002100******************************************************************
002200 01  TRANSACTION-LOG-RECORD.
002300     05  TRAN-DATE-TIME                PIC X(19).
002400     05  TRAN-DATE-TIME-R REDEFINES TRAN-DATE-TIME.
002500         10  TRAN-DATE-PART.
002600             15  TRAN-YEAR             PIC 9(04).
002700             15  FILLER                PIC X(01).
002800             15  TRAN-MONTH            PIC 9(02).
002900             15  FILLER                PIC X(01).
003000             15  TRAN-DAY              PIC 9(02).
003100         10  TRAN-DATE-TIME-SEP        PIC X(01).
003200         10  TRAN-TIME-PART.
003300             15  TRAN-HOUR             PIC 9(02).
003400             15  FILLER                PIC X(01).
003500             15  TRAN-MINUTE           PIC 9(02).
003600             15  FILLER                PIC X(01).
003700             15  TRAN-SECOND           PIC 9(02).
003800     05  TRAN-ACCT-ID                  PIC X(10).
003900     05  TRAN-AMOUNT                   PIC S9(9)V99.
004000     05  FILLER                        PIC X(40).
004100******************************************************************
