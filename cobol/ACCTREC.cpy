000100******************************************************************
000200*    ACCTREC  --  ACCOUNT MASTER RECORD LAYOUT                   *
000300******************************************************************
000400*    COPY MEMBER FOR THE DAILY ACCOUNT MASTER (ACCTMSTR).        *
000500*    ONE ROW PER OPEN SAVINGS OR CHECKING ACCOUNT.  KEYED         *
000600*    CONCEPTUALLY BY ACCT-ID -- NO DUPLICATE IDS ARE ALLOWED      *
000700*    ON THE MASTER.                                               *
000800*                                                                *
000900*    MAINTENANCE HISTORY                                          *
001000*    ------------------------------------------------------------ *
001100*    YY/MM/DD  INIT  CHG-REQ   DESCRIPTION                        *
001200*    --------  ----  --------  -------------------------------   *
001300*    88/11/03  RBT   DEV-0042  ORIGINAL LAYOUT - LEDGER PROJECT   *
001400*    91/02/19  RBT   DEV-0077  ADDED ACCT-ID-R REDEFINES FOR      *
001500*    91/02/19  RBT   DEV-0077  THE NEW ACCOUNT-NUMBERING SCHEME   *
001600*    96/08/08  CAP   DEV-0151  PADDED RECORD TO 80 BYTES TO       *
001700*    96/08/08  CAP   DEV-0151  MATCH THE STANDARD FIXED BLOCK     *
001800*    99/01/06  JWK   Y2K-009   REVIEWED - NO DATE FIELDS ON       *
001900*    99/01/06  JWK   Y2K-009   THIS RECORD, NO CHANGE REQUIRED    *
002000******************************************************************
002100 01  ACCOUNT-MASTER-RECORD.
002200     05  ACCT-ID                      PIC X(10).
002300     05  ACCT-ID-R REDEFINES ACCT-ID.
002400         10  ACCT-ID-TYPE-CD           PIC X(03).
002500         10  ACCT-ID-SEQ-NBR           PIC X(07).
002600     05  ACCT-TYPE                    PIC X(08).
002700         88  ACCT-TYPE-SAVINGS             VALUE 'SAVINGS '.
002800         88  ACCT-TYPE-CHECKING            VALUE 'CHECKING'.
002900         88  ACCT-TYPE-VALID               VALUE 'SAVINGS '
003000                                                  'CHECKING'.
003100     05  ACCT-BALANCE                 PIC S9(9)V99.
003200     05  FILLER                       PIC X(51).
003300******************************************************************
