000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    TRANLOG.
000300 AUTHOR.        R B TILLMAN.
000400 INSTALLATION.  LEDGER SYSTEMS GROUP.
000500 DATE-WRITTEN.  11/05/88.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800******************************************************************
000900*REMARKS.
001000*
001100*          CALLED SUBROUTINE - OWNS THE TRANSACTION LOG FILE.
001200*          ACCTBAT CALLS THIS ROUTINE ONCE PER BALANCE-CHANGING
001300*          EVENT TO APPEND A ROW, ONCE AT END-OF-JOB TO ROLL UP
001400*          TODAY'S DEPOSIT/WITHDRAWAL TOTALS AND THE MOST-
001500*          ACTIVE-ACCOUNT FIGURE, AND ONCE MORE TO WRITE THE
001600*          FULL TRANSACTION HISTORY FILE, MOST RECENT FIRST.
001700*
001800*          THE CALLER SELECTS THE FUNCTION BY LK-FUNCTION-CD -
001900*              'LOG '  -  APPEND ONE TRANSACTION ROW
002000*              'TOT '  -  ROLL UP DAILY AND ACTIVITY TOTALS
002100*              'HST '  -  WRITE THE TRANSACTION-HISTORY FILE,
002200*                         OPTIONALLY FILTERED TO ONE ACCOUNT
002300*                         (LK-FILTER-ACCT-ID NOT SPACES), MOST
002400*                         RECENT TRANSACTION-DATE FIRST
002500*
002600*          A LOGGING FAILURE (BAD FILE STATUS ON THE APPEND) IS
002700*          REPORTED TO SYSOUT BUT DOES NOT ABEND THE CALLER -
002800*          THE RETURN IS TAKEN NORMALLY EITHER WAY.
002900*
003000******************************************************************
003100*
003200          I-O  FILE  -  TRANSACTION-LOG     (UT-S-TRANLOG)
003300          OUTPUT FILE  -  HISTORY-OUTPUT     (UT-S-TRANHST)
003400          WORK FILE    -  SORT-WORK          (UT-S-SRTWRK1)
003500*
003600******************************************************************
003700*    MAINTENANCE HISTORY
003800*    ------------------------------------------------------------
003900*    YY/MM/DD  INIT  CHG-REQ   DESCRIPTION
004000*    --------  ----  --------  -------------------------------
004100*    88/11/05  RBT   DEV-0042  ORIGINAL PROGRAM - LEDGER PROJECT
004200*    92/05/14  CAP   DEV-0103  ADDED THE 'HST' FUNCTION AND ITS
004300*    92/05/14  CAP   DEV-0103  DESCENDING SORT BY TRAN-DATE-TIME
004400*    93/07/11  CAP   DEV-0118  ADDED THE 'TOT' FUNCTION - MOST
004500*    93/07/11  CAP   DEV-0118  ACTIVE ACCOUNT AND ITS COUNT
004600*    96/08/08  CAP   DEV-0151  TRANSACTION LOG RECORD WIDENED
004700*    96/08/08  CAP   DEV-0151  TO MATCH THE STANDARD 80-BYTE
004800*    96/08/08  CAP   DEV-0151  FIXED BLOCK
004900*    99/01/06  JWK   Y2K-009   TRAN-YEAR COMPARE AGAINST RUN
005000*    99/01/06  JWK   Y2K-009   DATE NOW DONE ON A FULL 4-DIGIT
005100*    99/01/06  JWK   Y2K-009   CENTURY YEAR
005200*    02/04/15  DMW   DEV-0233  HST OUTPUT LINE NOW CARRIES THE
005300*    02/04/15  DMW   DEV-0233  AMOUNT TO EXACTLY 2 DECIMALS
005400******************************************************************
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER.   IBM-390.
005800 OBJECT-COMPUTER.   IBM-390.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-PAGE.
006100*
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400*
006500     SELECT TRANSACTION-LOG
006600         ASSIGN TO UT-S-TRANLOG
006700         ORGANIZATION IS SEQUENTIAL
006800         FILE STATUS IS WS-TRANLOG-STATUS.
006900*
007000     SELECT HISTORY-OUTPUT
007100         ASSIGN TO UT-S-TRANHST
007200         ORGANIZATION IS SEQUENTIAL
007300         FILE STATUS IS WS-TRANHST-STATUS.
007400*
007500     SELECT SORT-WORK
007600         ASSIGN TO UT-S-SRTWRK1.
007700*
007800 DATA DIVISION.
007900 FILE SECTION.
008000*
008100 FD  TRANSACTION-LOG
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD
008400     RECORD CONTAINS 80 CHARACTERS
008500     BLOCK CONTAINS 0 RECORDS
008600     DATA RECORD IS TRANSACTION-LOG-RECORD.
008700     COPY TRANREC.
008800*
008900 FD  HISTORY-OUTPUT
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD
009200     RECORD CONTAINS 80 CHARACTERS
009300     BLOCK CONTAINS 0 RECORDS
009400     DATA RECORD IS HISTORY-OUTPUT-LINE.
009500 01  HISTORY-OUTPUT-LINE.
009510     05  FILLER                        PIC X(80).
009600*
009700 SD  SORT-WORK
009800     RECORD CONTAINS 80 CHARACTERS
009900     DATA RECORD IS SORT-WORK-RECORD.
010000 01  SORT-WORK-RECORD.
010100     05  SW-TRAN-DATE-TIME             PIC X(19).
010200     05  SW-TRAN-ACCT-ID               PIC X(10).
010300     05  SW-TRAN-AMOUNT                PIC S9(9)V99.
010400     05  FILLER                        PIC X(40).
010500*
010600******************************************************************
010700 WORKING-STORAGE SECTION.
010800******************************************************************
010900*
010910 77  WS-HIST-AMOUNT-ED                  PIC -(9)9.99.
010920*
011000 01  FILE-STATUS-CODES.
011100     05  WS-TRANLOG-STATUS             PIC X(02) VALUE SPACES.
011200     05  WS-TRANHST-STATUS             PIC X(02) VALUE SPACES.
011210     05  FILLER                        PIC X(04) VALUE SPACES.
011300*
011400 01  PROGRAM-INDICATOR-SWITCHES.
011500     05  WS-EOF-LOG-SW                 PIC X(03) VALUE 'NO '.
011600         88  EOF-TRANSACTION-LOG                 VALUE 'YES'.
011700     05  WS-FILTER-SW                  PIC X(03) VALUE 'NO '.
011800         88  FILTER-ON-ONE-ACCOUNT                VALUE 'YES'.
011810     05  FILLER                        PIC X(08) VALUE SPACES.
011900*
012000 01  WS-SUB-AND-LIMIT-FIELDS.
012100     05  WS-FOUND-IDX                  PIC S9(4) COMP VALUE 0.
012200     05  WS-ACTV-IDX                   PIC S9(4) COMP VALUE 0.
012300     05  WS-TABLE-SIZE                 PIC S9(4) COMP VALUE 0.
012310     05  FILLER                        PIC X(10) VALUE SPACES.
012400*
012500 01  WS-DATE-COMPARE-FIELDS.
012600     05  WS-RUN-DATE-PART               PIC X(08).
012700     05  WS-RUN-DATE-PART-R REDEFINES WS-RUN-DATE-PART.
012800         10  WS-RUN-CMP-YEAR            PIC 9(04).
012900         10  WS-RUN-CMP-MONTH           PIC 9(02).
013000         10  WS-RUN-CMP-DAY             PIC 9(02).
013100     05  WS-TRAN-DATE-PART               PIC X(08).
013200     05  WS-TRAN-DATE-PART-R REDEFINES WS-TRAN-DATE-PART.
013300         10  WS-TRAN-CMP-YEAR            PIC 9(04).
013400         10  WS-TRAN-CMP-MONTH           PIC 9(02).
013500         10  WS-TRAN-CMP-DAY             PIC 9(02).
013510     05  FILLER                        PIC X(10) VALUE SPACES.
013600*
013700******************************************************************
013800*    ACTIVITY-COUNT TABLE - ONE ENTRY PER DISTINCT ACCOUNT SEEN
013900*    ON THE LOG, BUILT WHILE SCANNING FOR THE 'TOT' FUNCTION
014000******************************************************************
014100 01  ACTIVITY-TABLE-AREA.
014200     05  ACTIVITY-TABLE-ENTRY OCCURS 9999 TIMES
014300             INDEXED BY ACTV-IDX.
014400         10  WS-ACTV-ACCT-ID            PIC X(10).
014500         10  WS-ACTV-TRAN-COUNT         PIC S9(7) COMP.
014600         10  FILLER                     PIC X(30).
014700*
015100******************************************************************
015200 LINKAGE SECTION.
015300******************************************************************
015400*
015500 01  LK-FUNCTION-CD                    PIC X(04).
015600 01  LK-TRAN-DATE-TIME                  PIC X(19).
015700 01  LK-TRAN-ACCT-ID                    PIC X(10).
015800 01  LK-TRAN-AMOUNT                     PIC S9(9)V99.
015900 01  LK-FILTER-ACCT-ID                  PIC X(10).
016000*
016100     COPY RPTTOTS.
016200*
016300******************************************************************
016400 PROCEDURE DIVISION USING LK-FUNCTION-CD
016500                          LK-TRAN-DATE-TIME
016600                          LK-TRAN-ACCT-ID
016700                          LK-TRAN-AMOUNT
016800                          LK-FILTER-ACCT-ID
016900                          REPORT-CONTROL-TOTALS.
017000******************************************************************
017100*
017200 000-MAIN-LINE.
017300     EVALUATE LK-FUNCTION-CD
017400         WHEN 'LOG '
017500             PERFORM 100-LOG-TRANSACTION THRU 100-EXIT
017600         WHEN 'TOT '
017700             PERFORM 300-BUILD-DAILY-AND-ACTIVITY
017800                 THRU 300-EXIT
017900         WHEN 'HST '
018000             PERFORM 200-BUILD-HISTORY THRU 200-EXIT
018100         WHEN OTHER
018200             DISPLAY '** TRANLOG ERROR ** UNKNOWN FUNCTION CODE '
018300                     LK-FUNCTION-CD
018400     END-EVALUATE.
018500     GOBACK.
018600*
018700******************************************************************
018800*    100-LOG-TRANSACTION  --  APPEND ONE TRANSACTION ROW.  A
018900*    BAD FILE STATUS IS REPORTED BUT DOES NOT STOP THE CALLER.
019000******************************************************************
019100 100-LOG-TRANSACTION.
019200     OPEN EXTEND TRANSACTION-LOG.
019300     MOVE LK-TRAN-DATE-TIME            TO TRAN-DATE-TIME.
019400     MOVE LK-TRAN-ACCT-ID               TO TRAN-ACCT-ID.
019500     MOVE LK-TRAN-AMOUNT                TO TRAN-AMOUNT.
019600     MOVE SPACES                        TO FILLER OF
019700                                           TRANSACTION-LOG-RECORD.
019800     WRITE TRANSACTION-LOG-RECORD.
019900     IF WS-TRANLOG-STATUS IS NOT EQUAL TO '00'
020000         DISPLAY '** TRANLOG ERROR ** APPEND FAILED, STATUS = '
020100                 WS-TRANLOG-STATUS.
020200     CLOSE TRANSACTION-LOG.
020300 100-EXIT.
020400     EXIT.
020500*
020600******************************************************************
020700*    200-BUILD-HISTORY  --  SORT THE FULL LOG DESCENDING BY
020800*    TRAN-DATE-TIME (OPTIONALLY FILTERED TO ONE ACCOUNT) AND
020900*    WRITE timestamp,account_id,amount TO HISTORY-OUTPUT
021000******************************************************************
021100 200-BUILD-HISTORY.
021200     MOVE 'NO ' TO WS-FILTER-SW.
021300     IF LK-FILTER-ACCT-ID IS NOT EQUAL TO SPACES
021400         MOVE 'YES' TO WS-FILTER-SW.
021500     SORT SORT-WORK
021600         ON DESCENDING KEY SW-TRAN-DATE-TIME
021700         INPUT PROCEDURE  IS 210-SORT-INPUT
021800         OUTPUT PROCEDURE IS 220-SORT-OUTPUT.
022000 200-EXIT.
022100     EXIT.
022200*
022300 210-SORT-INPUT.
022400     MOVE 'NO ' TO WS-EOF-LOG-SW.
022500     OPEN INPUT TRANSACTION-LOG.
022600     PERFORM 215-READ-TRANSACTION-LOG THRU 215-EXIT.
022700     PERFORM 217-RELEASE-ONE-ROW THRU 217-EXIT
022710         UNTIL EOF-TRANSACTION-LOG.
023700     CLOSE TRANSACTION-LOG.
023800 210-EXIT.
023900     EXIT.
023910*
023920 217-RELEASE-ONE-ROW.
023930     IF (NOT FILTER-ON-ONE-ACCOUNT)
023940        OR (TRAN-ACCT-ID EQUAL TO LK-FILTER-ACCT-ID)
023950         MOVE TRAN-DATE-TIME  TO SW-TRAN-DATE-TIME
023960         MOVE TRAN-ACCT-ID    TO SW-TRAN-ACCT-ID
023970         MOVE TRAN-AMOUNT     TO SW-TRAN-AMOUNT
023980         RELEASE SORT-WORK-RECORD
023990     END-IF.
024000     PERFORM 215-READ-TRANSACTION-LOG THRU 215-EXIT.
024010 217-EXIT.
024020     EXIT.
024030*
024100 215-READ-TRANSACTION-LOG.
024200     READ TRANSACTION-LOG
024300         AT END  MOVE 'YES' TO WS-EOF-LOG-SW
024400                 GO TO 215-EXIT.
024500 215-EXIT.
024600     EXIT.
024700*
024800 220-SORT-OUTPUT.
024900     OPEN OUTPUT HISTORY-OUTPUT.
025000     PERFORM 225-RETURN-SORT-WORK THRU 225-EXIT.
025100     PERFORM 227-WRITE-ONE-HIST-LINE THRU 227-EXIT
025110         UNTIL EOF-TRANSACTION-LOG.
026400     CLOSE HISTORY-OUTPUT.
026500 220-EXIT.
026600     EXIT.
026610*
026620 227-WRITE-ONE-HIST-LINE.
026630     MOVE SW-TRAN-AMOUNT TO WS-HIST-AMOUNT-ED.
026640     MOVE SPACES TO HISTORY-OUTPUT-LINE.
026650     STRING SW-TRAN-DATE-TIME    DELIMITED BY SIZE
026660            ','                  DELIMITED BY SIZE
026670            SW-TRAN-ACCT-ID      DELIMITED BY SIZE
026680            ','                  DELIMITED BY SIZE
026690            WS-HIST-AMOUNT-ED    DELIMITED BY SIZE
026700         INTO HISTORY-OUTPUT-LINE
026710     END-STRING.
026720     WRITE HISTORY-OUTPUT-LINE.
026730     PERFORM 225-RETURN-SORT-WORK THRU 225-EXIT.
026740 227-EXIT.
026750     EXIT.
026760*
026800 225-RETURN-SORT-WORK.
026900     RETURN SORT-WORK
027000         AT END  MOVE 'YES' TO WS-EOF-LOG-SW
027100                 GO TO 225-EXIT.
027200     MOVE 'NO ' TO WS-EOF-LOG-SW.
027300 225-EXIT.
027400     EXIT.
027500*
027600******************************************************************
027700*    300-BUILD-DAILY-AND-ACTIVITY  --  SCAN THE FULL LOG ONCE
027800*    FOR (A) TODAY'S DEPOSIT/WITHDRAWAL TOTALS AND (B) A PER-
027900*    ACCOUNT TRANSACTION COUNT, THEN PICK THE MOST-ACTIVE
028000*    ACCOUNT (TIES BROKEN BY FIRST-ENCOUNTERED)
028100******************************************************************
028200 300-BUILD-DAILY-AND-ACTIVITY.
028300     MOVE ZERO   TO RCT-TODAY-DEPOSITS.
028400     MOVE ZERO   TO RCT-TODAY-WITHDRAWALS.
028500     MOVE ZERO   TO RCT-MOST-ACTIVE-CNT.
028600     MOVE SPACES TO RCT-MOST-ACTIVE-ACCT.
028700     MOVE ZERO   TO WS-TABLE-SIZE.
028800     MOVE RCT-RUN-DATE TO WS-RUN-DATE-PART.
028900*
029000     OPEN INPUT TRANSACTION-LOG.
029100     PERFORM 215-READ-TRANSACTION-LOG THRU 215-EXIT.
029200     PERFORM 320-TALLY-ONE-LOG-ROW THRU 320-EXIT
029210         UNTIL EOF-TRANSACTION-LOG.
030800     CLOSE TRANSACTION-LOG.
030900*
031000     MOVE ZERO TO WS-ACTV-IDX.
031100     IF WS-TABLE-SIZE IS GREATER THAN ZERO
031200         SET ACTV-IDX TO 1
031300         PERFORM 360-PICK-MOST-ACTIVE THRU 360-EXIT
031310             WS-TABLE-SIZE TIMES
031320     END-IF.
032400 300-EXIT.
032500     EXIT.
032510*
032520 320-TALLY-ONE-LOG-ROW.
032530     MOVE TRAN-YEAR  TO WS-TRAN-CMP-YEAR.
032531     MOVE TRAN-MONTH TO WS-TRAN-CMP-MONTH.
032532     MOVE TRAN-DAY   TO WS-TRAN-CMP-DAY.
032540     IF WS-TRAN-CMP-YEAR  EQUAL WS-RUN-CMP-YEAR
032550        AND WS-TRAN-CMP-MONTH EQUAL WS-RUN-CMP-MONTH
032560        AND WS-TRAN-CMP-DAY   EQUAL WS-RUN-CMP-DAY
032570         IF TRAN-AMOUNT IS GREATER THAN ZERO
032580             ADD TRAN-AMOUNT TO RCT-TODAY-DEPOSITS
032590         ELSE
032600             IF TRAN-AMOUNT IS LESS THAN ZERO
032610                 ADD TRAN-AMOUNT TO RCT-TODAY-WITHDRAWALS
032620             END-IF
032630         END-IF
032640     END-IF.
032650     PERFORM 350-TALLY-ACTIVITY-COUNT THRU 350-EXIT.
032660     PERFORM 215-READ-TRANSACTION-LOG THRU 215-EXIT.
032670 320-EXIT.
032680     EXIT.
032690*
032700 360-PICK-MOST-ACTIVE.
032710     IF WS-ACTV-TRAN-COUNT (ACTV-IDX) IS GREATER THAN
032720                                      RCT-MOST-ACTIVE-CNT
032730         MOVE WS-ACTV-TRAN-COUNT (ACTV-IDX)
032740             TO RCT-MOST-ACTIVE-CNT
032750         MOVE WS-ACTV-ACCT-ID (ACTV-IDX)
032760             TO RCT-MOST-ACTIVE-ACCT
032770     END-IF.
032780     SET ACTV-IDX UP BY 1.
032790 360-EXIT.
032800     EXIT.
032810*
032820******************************************************************
032830*    350-TALLY-ACTIVITY-COUNT  --  BUMP THE CURRENT TRANSACTION
032840*    LOG ROW'S ACCOUNT INTO THE ACTIVITY TABLE, ADDING A NEW
032850*    ENTRY ON FIRST SIGHT OF AN ACCOUNT ID
033100******************************************************************
033200 350-TALLY-ACTIVITY-COUNT.
033300     MOVE ZERO TO WS-FOUND-IDX.
033400     IF WS-TABLE-SIZE IS GREATER THAN ZERO
033500         SET ACTV-IDX TO 1
033600         SEARCH ACTIVITY-TABLE-ENTRY
033700             AT END
033800                 MOVE ZERO TO WS-FOUND-IDX
033900             WHEN WS-ACTV-ACCT-ID (ACTV-IDX) EQUAL TRAN-ACCT-ID
034000                 SET WS-FOUND-IDX TO ACTV-IDX
034100         END-SEARCH
034200     END-IF.
034300     IF WS-FOUND-IDX IS GREATER THAN ZERO
034400         ADD 1 TO WS-ACTV-TRAN-COUNT (WS-FOUND-IDX)
034500     ELSE
034600         ADD 1 TO WS-TABLE-SIZE
034700         SET ACTV-IDX TO WS-TABLE-SIZE
034800         MOVE TRAN-ACCT-ID TO WS-ACTV-ACCT-ID (ACTV-IDX)
034900         MOVE 1            TO WS-ACTV-TRAN-COUNT (ACTV-IDX)
035000     END-IF.
035100 350-EXIT.
035200     EXIT.
035300*
035400******************************************************************
035500*    END OF PROGRAM TRANLOG
035600******************************************************************
