000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BANKRPT.
000300 AUTHOR.        C A PETRONE.
000400 INSTALLATION.  LEDGER SYSTEMS GROUP.
000500 DATE-WRITTEN.  03/02/89.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800******************************************************************
000900*REMARKS.
001000*
001100*          CALLED SUBROUTINE - FORMATS AND WRITES THE THREE
001200*          LEDGER MANAGEMENT REPORTS FROM THE CONTROL-TOTALS
001300*          AREA BUILT BY ACCTBAT AND TRANLOG:
001400*
001500*              REPORT 1  -  ACCOUNT SUMMARY REPORT
001600*              REPORT 2  -  TODAY'S TRANSACTIONS REPORT
001700*              REPORT 3  -  TOP ACCOUNTS (ACTIVITY) REPORT
001800*
001900*          ALL THREE REPORTS ARE WRITTEN IN SEQUENCE TO THE
002000*          ONE REPORT-OUTPUT FILE, EACH STARTING ON A NEW PAGE.
002100*          THERE ARE NO CONTROL BREAKS WITHIN ANY OF THE THREE -
002200*          EACH IS A SINGLE SET OF SUMMARY LINES OVER THE WHOLE
002300*          RUN.
002400*
002500******************************************************************
002600*
002700          OUTPUT FILE  -  REPORT-OUTPUT      (UT-S-RPTOUT)
002800*
002900******************************************************************
003000*    MAINTENANCE HISTORY
003100*    ------------------------------------------------------------
003200*    YY/MM/DD  INIT  CHG-REQ   DESCRIPTION
003300*    --------  ----  --------  -------------------------------
003400*    89/03/02  RBT   DEV-0055  ORIGINAL PROGRAM - LEDGER PROJECT
003500*    93/07/11  CAP   DEV-0118  TOP ACCOUNTS REPORT NOW SHOWS
003600*    93/07/11  CAP   DEV-0118  THE MOST-ACTIVE ACCOUNT'S COUNT
003700*    96/08/08  CAP   DEV-0151  REPORT LINE WIDTH STANDARDIZED
003800*    96/08/08  CAP   DEV-0151  TO 80 COLUMNS ACROSS ALL THREE
003900*    96/08/08  CAP   DEV-0151  REPORTS
004000*    99/01/06  JWK   Y2K-009   "GENERATED" TIMESTAMP NOW CARRIES
004100*    99/01/06  JWK   Y2K-009   A FULL 4-DIGIT CENTURY YEAR
004200*    02/04/15  DMW   DEV-0233  TOTAL CHANGE LINE ADDED TO THE
004300*    02/04/15  DMW   DEV-0233  DAILY TRANSACTIONS REPORT
004400******************************************************************
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER.   IBM-390.
004800 OBJECT-COMPUTER.   IBM-390.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-PAGE.
005100*
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400*
005500     SELECT REPORT-OUTPUT
005600         ASSIGN TO UT-S-RPTOUT
005700         ORGANIZATION IS SEQUENTIAL
005800         FILE STATUS IS WS-RPTOUT-STATUS.
005900*
006000 DATA DIVISION.
006100 FILE SECTION.
006200*
006300 FD  REPORT-OUTPUT
006400     RECORDING MODE IS F
006500     LABEL RECORDS ARE STANDARD
006600     RECORD CONTAINS 80 CHARACTERS
006700     BLOCK CONTAINS 0 RECORDS
006800     DATA RECORD IS REPORT-LINE.
006900 01  REPORT-LINE.
006910     05  FILLER                        PIC X(80).
007000*
007100******************************************************************
007200 WORKING-STORAGE SECTION.
007300******************************************************************
007400*
007410 77  WS-LINE-COUNT                      PIC S9(4) COMP VALUE 0.
007420*
007500 01  FILE-STATUS-CODES.
007600     05  WS-RPTOUT-STATUS              PIC X(02) VALUE SPACES.
007610     05  FILLER                        PIC X(08) VALUE SPACES.
007900*
008000******************************************************************
008100*    EDITED FIELDS USED TO BUILD THE DOLLAR AMOUNTS AND COUNTS
008200*    THAT APPEAR ON THE THREE REPORTS
008300******************************************************************
008400 01  WS-REPORT-EDIT-FIELDS.
008500     05  WS-ED-COUNT                    PIC ZZZ,ZZ9.
008550     05  WS-NET-CHANGE-WORK             PIC S9(9)V99.
008560     05  WS-NET-CHANGE-WORK-R REDEFINES WS-NET-CHANGE-WORK
008570                                        PIC S9(11).
008600     05  WS-ED-AMOUNT                   PIC $,$$$,$$9.99-.
008610     05  WS-LINE-COUNT-DSP              PIC 9(04).
008620     05  WS-LINE-COUNT-DSP-R REDEFINES WS-LINE-COUNT-DSP
008630                                        PIC X(04).
008700     05  WS-ED-DATE.
008800         10  WS-ED-DATE-YEAR             PIC 9(04).
008900         10  FILLER                     PIC X(01) VALUE '-'.
009000         10  WS-ED-DATE-MONTH            PIC 9(02).
009100         10  FILLER                     PIC X(01) VALUE '-'.
009200         10  WS-ED-DATE-DAY              PIC 9(02).
009250     05  WS-RUN-DATE-IN                 PIC X(08).
009260     05  WS-RUN-DATE-IN-R REDEFINES WS-RUN-DATE-IN.
009270         10  WS-RUN-DATE-IN-YEAR         PIC 9(04).
009280         10  WS-RUN-DATE-IN-MONTH        PIC 9(02).
009290         10  WS-RUN-DATE-IN-DAY          PIC 9(02).
009400*
009500******************************************************************
009600*    REPORT DETAIL LINE WORK AREAS - ONE GROUP PER REPORT, EACH
009700*    MOVED TO REPORT-LINE AND WRITTEN BY 900-WRITE-REPORT-LINE
009800******************************************************************
009900 01  WS-SUMMARY-LINE-1.
010000     05  FILLER                        PIC X(80) VALUE
010100         'ACCOUNT SUMMARY REPORT'.
010200 01  WS-SUMMARY-LINE-2.
010300     05  FILLER                        PIC X(10) VALUE
010400         'Generated:'.
010500     05  FILLER                        PIC X(01) VALUE SPACE.
010600     05  WSL-GEN-TIMESTAMP              PIC X(19).
010700     05  FILLER                        PIC X(50) VALUE SPACES.
010800 01  WS-SUMMARY-LINE-3.
010900     05  FILLER                        PIC X(25) VALUE
011000         '-------------------------'.
011100     05  FILLER                        PIC X(55) VALUE SPACES.
011200 01  WS-SUMMARY-LINE-4.
011300     05  FILLER                        PIC X(16) VALUE
011400         'Total Accounts:'.
011500     05  FILLER                        PIC X(01) VALUE SPACE.
011600     05  WSL-ACCOUNT-COUNT              PIC ZZZ,ZZ9.
011700     05  FILLER                        PIC X(56) VALUE SPACES.
011800 01  WS-SUMMARY-LINE-5.
011900     05  FILLER                        PIC X(14) VALUE
012000         'Total Balance:'.
012100     05  FILLER                        PIC X(01) VALUE SPACE.
012200     05  WSL-TOTAL-BALANCE              PIC $,$$$,$$9.99-.
012300     05  FILLER                        PIC X(52) VALUE SPACES.
012400*
012500 01  WS-DAILY-LINE-1.
012600     05  FILLER                        PIC X(80) VALUE
012700         "TODAY'S TRANSACTIONS".
012800 01  WS-DAILY-LINE-2.
012900     05  FILLER                        PIC X(05) VALUE
013000         'Date:'.
013100     05  FILLER                        PIC X(01) VALUE SPACE.
013200     05  WSL-RUN-DATE                   PIC X(10).
013300     05  FILLER                        PIC X(64) VALUE SPACES.
013400 01  WS-DAILY-LINE-3.
013500     05  FILLER                        PIC X(25) VALUE
013600         '-------------------------'.
013700     05  FILLER                        PIC X(55) VALUE SPACES.
013800 01  WS-DAILY-LINE-4.
013900     05  FILLER                        PIC X(17) VALUE
014000         'Money Deposited:'.
014100     05  FILLER                        PIC X(01) VALUE SPACE.
014200     05  WSL-DEPOSITS                   PIC $,$$$,$$9.99-.
014300     05  FILLER                        PIC X(49) VALUE SPACES.
014400 01  WS-DAILY-LINE-5.
014500     05  FILLER                        PIC X(17) VALUE
014600         'Money Withdrawn:'.
014700     05  FILLER                        PIC X(01) VALUE SPACE.
014800     05  WSL-WITHDRAWALS                PIC $,$$$,$$9.99-.
014900     05  FILLER                        PIC X(49) VALUE SPACES.
015000 01  WS-DAILY-LINE-6.
015100     05  FILLER                        PIC X(13) VALUE
015200         'Total Change:'.
015300     05  FILLER                        PIC X(01) VALUE SPACE.
015400     05  WSL-TOTAL-CHANGE               PIC $,$$$,$$9.99-.
015500     05  FILLER                        PIC X(53) VALUE SPACES.
015600*
015700 01  WS-ACTIVITY-LINE-1.
015800     05  FILLER                        PIC X(80) VALUE
015900         'TOP ACCOUNTS REPORT'.
016000 01  WS-ACTIVITY-LINE-2.
016100     05  FILLER                        PIC X(10) VALUE
016200         'Generated:'.
016300     05  FILLER                        PIC X(01) VALUE SPACE.
016400     05  WSL-GEN-TIMESTAMP-2            PIC X(19).
016500     05  FILLER                        PIC X(50) VALUE SPACES.
016600 01  WS-ACTIVITY-LINE-3.
016700     05  FILLER                        PIC X(25) VALUE
016800         '-------------------------'.
016900     05  FILLER                        PIC X(55) VALUE SPACES.
017000 01  WS-ACTIVITY-LINE-4.
017100     05  FILLER                        PIC X(21) VALUE
017200         'Most Active Account:'.
017300     05  FILLER                        PIC X(01) VALUE SPACE.
017400     05  WSL-ACTIVE-ACCT                PIC X(10).
017500     05  FILLER                        PIC X(48) VALUE SPACES.
017600 01  WS-ACTIVITY-LINE-5.
017700     05  FILLER                        PIC X(27) VALUE
017800         '-> Number of Transactions:'.
017900     05  FILLER                        PIC X(01) VALUE SPACE.
018000     05  WSL-ACTIVE-COUNT               PIC ZZZ,ZZ9.
018100     05  FILLER                        PIC X(45) VALUE SPACES.
018200 01  WS-ACTIVITY-LINE-6.
018300     05  FILLER                        PIC X(80) VALUE SPACES.
018400 01  WS-ACTIVITY-LINE-7.
018500     05  FILLER                        PIC X(25) VALUE
018600         'Highest Balance Account:'.
018700     05  FILLER                        PIC X(01) VALUE SPACE.
018800     05  WSL-HIGH-BAL-ACCT              PIC X(10).
018900     05  FILLER                        PIC X(44) VALUE SPACES.
019000 01  WS-ACTIVITY-LINE-8.
019100     05  FILLER                        PIC X(19) VALUE
019200         '-> Current Balance:'.
019300     05  FILLER                        PIC X(01) VALUE SPACE.
019400     05  WSL-HIGH-BAL-AMT               PIC $,$$$,$$9.99-.
019500     05  FILLER                        PIC X(47) VALUE SPACES.
019600*
019700******************************************************************
019800 LINKAGE SECTION.
019900******************************************************************
020000*
020100     COPY RPTTOTS.
020200*
020300******************************************************************
020400 PROCEDURE DIVISION USING REPORT-CONTROL-TOTALS.
020500******************************************************************
020600*
020700 000-MAIN-LINE.
020800     OPEN OUTPUT REPORT-OUTPUT.
020900     PERFORM 200-BUILD-SUMMARY-REPORT  THRU 200-EXIT.
021000     PERFORM 300-BUILD-DAILY-REPORT    THRU 300-EXIT.
021100     PERFORM 400-BUILD-ACTIVITY-REPORT THRU 400-EXIT.
021200     CLOSE REPORT-OUTPUT.
021300     GOBACK.
021400*
021500******************************************************************
021600*    200-BUILD-SUMMARY-REPORT  --  ACCOUNT SUMMARY REPORT
021700******************************************************************
021800 200-BUILD-SUMMARY-REPORT.
021900     MOVE RCT-RUN-TIMESTAMP        TO WSL-GEN-TIMESTAMP.
022000     MOVE RCT-TOTAL-ACCOUNTS        TO WSL-ACCOUNT-COUNT.
022100     MOVE RCT-TOTAL-BALANCE          TO WSL-TOTAL-BALANCE.
022200     MOVE WS-SUMMARY-LINE-1 TO REPORT-LINE.
022300     PERFORM 900-WRITE-REPORT-LINE THRU 900-EXIT.
022400     MOVE WS-SUMMARY-LINE-2 TO REPORT-LINE.
022500     PERFORM 900-WRITE-REPORT-LINE THRU 900-EXIT.
022600     MOVE WS-SUMMARY-LINE-3 TO REPORT-LINE.
022700     PERFORM 900-WRITE-REPORT-LINE THRU 900-EXIT.
022800     MOVE WS-SUMMARY-LINE-4 TO REPORT-LINE.
022900     PERFORM 900-WRITE-REPORT-LINE THRU 900-EXIT.
023000     MOVE WS-SUMMARY-LINE-5 TO REPORT-LINE.
023100     PERFORM 900-WRITE-REPORT-LINE THRU 900-EXIT.
023200 200-EXIT.
023300     EXIT.
023400*
023500******************************************************************
023600*    300-BUILD-DAILY-REPORT  --  TODAY'S TRANSACTIONS REPORT.
023700*    TOTAL CHANGE = DEPOSITS + WITHDRAWALS (WITHDRAWALS ARE
023800*    ALREADY STORED NEGATIVE, SO THIS IS A NET FIGURE)
023900******************************************************************
024000 300-BUILD-DAILY-REPORT.
024100     MOVE RCT-RUN-DATE              TO WS-RUN-DATE-IN.
024150     MOVE WS-RUN-DATE-IN-YEAR        TO WS-ED-DATE-YEAR.
024160     MOVE WS-RUN-DATE-IN-MONTH       TO WS-ED-DATE-MONTH.
024170     MOVE WS-RUN-DATE-IN-DAY         TO WS-ED-DATE-DAY.
024200     MOVE WS-ED-DATE                TO WSL-RUN-DATE.
024300     MOVE RCT-TODAY-DEPOSITS         TO WSL-DEPOSITS.
024400     MOVE RCT-TODAY-WITHDRAWALS      TO WSL-WITHDRAWALS.
024500     COMPUTE WS-NET-CHANGE-WORK =
024600         RCT-TODAY-DEPOSITS + RCT-TODAY-WITHDRAWALS.
024610     MOVE WS-NET-CHANGE-WORK TO WSL-TOTAL-CHANGE.
024700     MOVE WS-DAILY-LINE-1 TO REPORT-LINE.
024800     PERFORM 900-WRITE-REPORT-LINE THRU 900-EXIT.
024900     MOVE WS-DAILY-LINE-2 TO REPORT-LINE.
025000     PERFORM 900-WRITE-REPORT-LINE THRU 900-EXIT.
025100     MOVE WS-DAILY-LINE-3 TO REPORT-LINE.
025200     PERFORM 900-WRITE-REPORT-LINE THRU 900-EXIT.
025300     MOVE WS-DAILY-LINE-4 TO REPORT-LINE.
025400     PERFORM 900-WRITE-REPORT-LINE THRU 900-EXIT.
025500     MOVE WS-DAILY-LINE-5 TO REPORT-LINE.
025600     PERFORM 900-WRITE-REPORT-LINE THRU 900-EXIT.
025700     MOVE WS-DAILY-LINE-6 TO REPORT-LINE.
025800     PERFORM 900-WRITE-REPORT-LINE THRU 900-EXIT.
025900 300-EXIT.
026000     EXIT.
026100*
026200******************************************************************
026300*    400-BUILD-ACTIVITY-REPORT  --  TOP ACCOUNTS REPORT.  TWO
026400*    INDEPENDENT WINNER ROWS, NO FURTHER GROUPING.
026500******************************************************************
026600 400-BUILD-ACTIVITY-REPORT.
026700     MOVE RCT-RUN-TIMESTAMP          TO WSL-GEN-TIMESTAMP-2.
026800     MOVE RCT-MOST-ACTIVE-ACCT        TO WSL-ACTIVE-ACCT.
026900     MOVE RCT-MOST-ACTIVE-CNT          TO WSL-ACTIVE-COUNT.
027000     MOVE RCT-HIGH-BAL-ACCT            TO WSL-HIGH-BAL-ACCT.
027100     MOVE RCT-HIGH-BAL-AMT              TO WSL-HIGH-BAL-AMT.
027200     MOVE WS-ACTIVITY-LINE-1 TO REPORT-LINE.
027300     PERFORM 900-WRITE-REPORT-LINE THRU 900-EXIT.
027400     MOVE WS-ACTIVITY-LINE-2 TO REPORT-LINE.
027500     PERFORM 900-WRITE-REPORT-LINE THRU 900-EXIT.
027600     MOVE WS-ACTIVITY-LINE-3 TO REPORT-LINE.
027700     PERFORM 900-WRITE-REPORT-LINE THRU 900-EXIT.
027800     MOVE WS-ACTIVITY-LINE-4 TO REPORT-LINE.
027900     PERFORM 900-WRITE-REPORT-LINE THRU 900-EXIT.
028000     MOVE WS-ACTIVITY-LINE-5 TO REPORT-LINE.
028100     PERFORM 900-WRITE-REPORT-LINE THRU 900-EXIT.
028200     MOVE WS-ACTIVITY-LINE-6 TO REPORT-LINE.
028300     PERFORM 900-WRITE-REPORT-LINE THRU 900-EXIT.
028400     MOVE WS-ACTIVITY-LINE-7 TO REPORT-LINE.
028500     PERFORM 900-WRITE-REPORT-LINE THRU 900-EXIT.
028600     MOVE WS-ACTIVITY-LINE-8 TO REPORT-LINE.
028700     PERFORM 900-WRITE-REPORT-LINE THRU 900-EXIT.
028800 400-EXIT.
028900     EXIT.
029000*
029100******************************************************************
029200*    900-WRITE-REPORT-LINE  --  COMMON LINE WRITER FOR ALL
029300*    THREE REPORTS
029400******************************************************************
029500 900-WRITE-REPORT-LINE.
029600     WRITE REPORT-LINE.
029700     ADD 1 TO WS-LINE-COUNT.
029800 900-EXIT.
029900     EXIT.
030000*
030100******************************************************************
030200*    END OF PROGRAM BANKRPT
030300******************************************************************
