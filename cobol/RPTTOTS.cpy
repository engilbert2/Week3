000100******************************************************************
000200*    RPTTOTS  --  CROSS-PROGRAM REPORT CONTROL-TOTALS AREA       *
000300******************************************************************
000400*    COPY MEMBER SHARED ON THE LINKAGE SECTION BETWEEN ACCTBAT,   *
000500*    TRANLOG AND BANKRPT.  ACCTBAT FILLS THE ACCOUNT-SIDE         *
000600*    FIELDS WHILE IT HOLDS THE ACCOUNT TABLE, CALLS TRANLOG TO    *
000700*    FILL THE TRANSACTION-SIDE FIELDS, THEN CALLS BANKRPT WITH    *
000800*    THE WHOLE AREA TO FORMAT THE THREE MANAGEMENT REPORTS.       *
000900*                                                                *
001000*    MAINTENANCE HISTORY                                          *
001100*    ------------------------------------------------------------ *
001200*    YY/MM/DD  INIT  CHG-REQ   DESCRIPTION                        *
001300*    --------  ----  --------  -------------------------------   *
001400*    89/03/02  RBT   DEV-0055  ORIGINAL LAYOUT - LEDGER PROJECT   *
001500*    93/07/11  CAP   DEV-0118  ADDED RCT-MOST-ACTIVE-CNT SO THE   *
001600*    93/07/11  CAP   DEV-0118  ACTIVITY REPORT CAN SHOW A COUNT   *
001700*    99/01/06  JWK   Y2K-009   RCT-RUN-DATE EXPANDED TO A FULL    *
001800*    99/01/06  JWK   Y2K-009   4-DIGIT CENTURY YEAR              *
001900******************************************************************
002000 01  REPORT-CONTROL-TOTALS.
002100     05  RCT-RUN-DATE                  PIC X(08).
002200     05  RCT-RUN-TIMESTAMP             PIC X(19).
002300     05  RCT-TOTAL-ACCOUNTS            PIC S9(7)      COMP.
002400     05  RCT-TOTAL-BALANCE             PIC S9(9)V99.
002500     05  RCT-TODAY-DEPOSITS            PIC S9(9)V99.
002600     05  RCT-TODAY-WITHDRAWALS         PIC S9(9)V99.
002700     05  RCT-MOST-ACTIVE-ACCT          PIC X(10).
002800     05  RCT-MOST-ACTIVE-CNT           PIC S9(7)      COMP.
002900     05  RCT-HIGH-BAL-ACCT             PIC X(10).
003000     05  RCT-HIGH-BAL-AMT              PIC S9(9)V99.
003100     05  FILLER                        PIC X(20).
003200******************************************************************
