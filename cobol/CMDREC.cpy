000100******************************************************************
000200*    CMDREC  --  BATCH DRIVER COMMAND RECORD LAYOUT              *
000300******************************************************************
000400*    COPY MEMBER FOR THE NIGHTLY/ON-DEMAND COMMAND-FILE.  ONE     *
000500*    INSTRUCTION PER LINE, APPLIED IN FILE ORDER (NO SORT) --     *
000600*    LATER COMMANDS DEPEND ON THE BALANCE LEFT BY EARLIER ONES.   *
000700*                                                                *
001000*    MAINTENANCE HISTORY                                          *
001100*    ------------------------------------------------------------ *
001200*    YY/MM/DD  INIT  CHG-REQ   DESCRIPTION                        *
001300*    --------  ----  --------  -------------------------------   *
001400*    88/11/09  RBT   DEV-0042  ORIGINAL LAYOUT - LEDGER PROJECT   *
001500*    90/06/22  RBT   DEV-0061  ADDED TRANSFER COMMAND AND THE     *
001600*    90/06/22  RBT   DEV-0061  CMD-TO-ACCT-ID FIELD IT NEEDS      *
001700*    99/01/06  JWK   Y2K-009   REVIEWED - NO DATE FIELDS ON       *
001800*    99/01/06  JWK   Y2K-009   THIS RECORD, NO CHANGE REQUIRED    *
001900******************************************************************
002000 01  INPUT-COMMAND-RECORD.
002100     05  CMD-CODE                     PIC X(08).
002200         88  CMD-IS-CREATE                 VALUE 'CREATE  '.
002300         88  CMD-IS-DEPOSIT                VALUE 'DEPOSIT '.
002400         88  CMD-IS-WITHDRAW                VALUE 'WITHDRAW'.
002500         88  CMD-IS-TRANSFER                VALUE 'TRANSFER'.
002600     05  CMD-ACCT-ID                  PIC X(10).
002700     05  CMD-TO-ACCT-ID               PIC X(10).
002800     05  CMD-ACCT-TYPE                PIC X(08).
002900         88  CMD-ACCT-TYPE-SAVINGS         VALUE 'SAVINGS '.
003000         88  CMD-ACCT-TYPE-CHECKING        VALUE 'CHECKING'.
003100     05  CMD-AMOUNT                   PIC S9(9)V99.
003200     05  FILLER                       PIC X(33).
003300******************************************************************
