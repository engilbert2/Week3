000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ACCTBAT.
000300 AUTHOR.        R B TILLMAN.
000400 INSTALLATION.  LEDGER SYSTEMS GROUP.
000500 DATE-WRITTEN.  11/03/88.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800******************************************************************
000900*REMARKS.
001000*
001100*          THIS PROGRAM IS THE NIGHTLY/ON-DEMAND LEDGER BATCH
001200*          RUN.  IT READS THE ACCOUNT-MAINTENANCE COMMAND FILE
001300*          IN RECEIVED ORDER (NO SORT -- A WITHDRAW OR TRANSFER
001400*          DEPENDS ON THE BALANCE LEFT BY THE COMMAND BEFORE
001500*          IT) AND APPLIES CREATE / DEPOSIT / WITHDRAW /
001600*          TRANSFER COMMANDS AGAINST THE ACCOUNT MASTER.
001700*
001800*          THE ACCOUNT MASTER IS HELD IN A WORKING-STORAGE
001900*          TABLE FOR THE DURATION OF THE RUN AND REWRITTEN IN
002000*          FULL AT END-OF-JOB.  EVERY BALANCE-CHANGING EVENT IS
002100*          HANDED TO THE TRANLOG SUBROUTINE TO BE APPENDED TO
002200*          THE TRANSACTION LOG.  A COMMAND THAT FAILS EDIT IS
002300*          REJECTED AND LOGGED TO SYSOUT -- IT DOES NOT STOP
002400*          THE RUN.
002500*
002600*          AT END OF JOB, TRANLOG IS CALLED AGAIN TO ROLL UP
002700*          TODAY'S DEPOSIT/WITHDRAWAL TOTALS AND THE MOST-
002800*          ACTIVE-ACCOUNT FIGURE, AND BANKRPT IS CALLED TO
002900*          FORMAT AND WRITE THE THREE MANAGEMENT REPORTS.
003000*
003100******************************************************************
003200*
003300          INPUT  FILE  -  COMMAND-FILE      (UT-S-CMDFILE)
003400          INPUT  FILE  -  ACCOUNT-MASTER     (UT-S-ACCTMST)
003500          OUTPUT FILE  -  ACCOUNT-MASTER-OUT (UT-S-ACCTMSN)
003600*
003700******************************************************************
003800*    MAINTENANCE HISTORY
003900*    ------------------------------------------------------------
004000*    YY/MM/DD  INIT  CHG-REQ   DESCRIPTION
004100*    --------  ----  --------  -------------------------------
004200*    88/11/03  RBT   DEV-0042  ORIGINAL PROGRAM - LEDGER PROJECT
004300*    89/03/02  RBT   DEV-0055  ADDED CALL TO BANKRPT FOR THE
004400*    89/03/02  RBT   DEV-0055  THREE MANAGEMENT REPORTS
004500*    90/06/22  RBT   DEV-0061  ADDED TRANSFER COMMAND, SOURCE
004600*    90/06/22  RBT   DEV-0061  AND DESTINATION ACCOUNT LOOKUP
004700*    91/02/19  RBT   DEV-0077  SWITCHED ACCOUNT LOOKUP FROM A
004800*    91/02/19  RBT   DEV-0077  GO TO CHAIN TO SEARCH OVER THE
004900*    91/02/19  RBT   DEV-0077  ACCOUNT TABLE
005000*    93/07/11  CAP   DEV-0118  TRANLOG NOW RETURNS MOST-ACTIVE
005100*    93/07/11  CAP   DEV-0118  ACCOUNT COUNT FOR THE ACTIVITY
005200*    93/07/11  CAP   DEV-0118  REPORT
005300*    96/08/08  CAP   DEV-0151  ACCOUNT MASTER RECORD WIDENED TO
005400*    96/08/08  CAP   DEV-0151  MATCH THE STANDARD 80-BYTE BLOCK
005500*    99/01/06  JWK   Y2K-009   WS-RUN-TIMESTAMP NOW CARRIES A
005600*    99/01/06  JWK   Y2K-009   FULL 4-DIGIT CENTURY YEAR
005700*    02/04/15  DMW   DEV-0233  REJECT-COMMAND REASON TEXT NOW
005800*    02/04/15  DMW   DEV-0233  WRITTEN TO SYSOUT INSTEAD OF
005900*    02/04/15  DMW   DEV-0233  BEING DROPPED ON THE FLOOR
006000******************************************************************
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SOURCE-COMPUTER.   IBM-390.
006400 OBJECT-COMPUTER.   IBM-390.
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-PAGE.
006700*
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000*
007100     SELECT COMMAND-FILE
007200         ASSIGN TO UT-S-CMDFILE
007300         ORGANIZATION IS SEQUENTIAL
007400         FILE STATUS IS WS-CMDFILE-STATUS.
007500*
007600     SELECT ACCOUNT-MASTER
007700         ASSIGN TO UT-S-ACCTMST
007800         ORGANIZATION IS SEQUENTIAL
007900         FILE STATUS IS WS-ACCTMST-STATUS.
008000*
008100     SELECT ACCOUNT-MASTER-OUT
008200         ASSIGN TO UT-S-ACCTMSN
008300         ORGANIZATION IS SEQUENTIAL
008400         FILE STATUS IS WS-ACCTMSN-STATUS.
008500*
008600 DATA DIVISION.
008700 FILE SECTION.
008800*
008900 FD  COMMAND-FILE
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD
009200     RECORD CONTAINS 80 CHARACTERS
009300     BLOCK CONTAINS 0 RECORDS
009400     DATA RECORD IS INPUT-COMMAND-RECORD.
009500     COPY CMDREC.
009600*
009700 FD  ACCOUNT-MASTER
009800     RECORDING MODE IS F
009900     LABEL RECORDS ARE STANDARD
010000     RECORD CONTAINS 80 CHARACTERS
010100     BLOCK CONTAINS 0 RECORDS
010200     DATA RECORD IS ACCOUNT-MASTER-RECORD.
010300     COPY ACCTREC.
010400*
010500 FD  ACCOUNT-MASTER-OUT
010600     RECORDING MODE IS F
010700     LABEL RECORDS ARE STANDARD
010800     RECORD CONTAINS 80 CHARACTERS
010900     BLOCK CONTAINS 0 RECORDS
011000     DATA RECORD IS ACCOUNT-MASTER-OUT-RECORD.
011100 01  ACCOUNT-MASTER-OUT-RECORD.
011110     05  FILLER                        PIC X(80).
011200*
011300******************************************************************
011400 WORKING-STORAGE SECTION.
011500******************************************************************
011600*
011610 77  WS-REJECT-REASON                  PIC X(40) VALUE SPACES.
011620 77  WS-FIND-ACCT-ID                   PIC X(10) VALUE SPACES.
011630*
011700 01  FILE-STATUS-CODES.
011800     05  WS-CMDFILE-STATUS             PIC X(02) VALUE SPACES.
011900     05  WS-ACCTMST-STATUS             PIC X(02) VALUE SPACES.
012000     05  WS-ACCTMSN-STATUS             PIC X(02) VALUE SPACES.
012010     05  FILLER                        PIC X(04) VALUE SPACES.
012100*
012200 01  PROGRAM-INDICATOR-SWITCHES.
012300     05  WS-EOF-CMD-SW                 PIC X(03) VALUE 'NO '.
012400         88  EOF-COMMAND-FILE                    VALUE 'YES'.
012500     05  WS-EOF-MASTER-SW              PIC X(03) VALUE 'NO '.
012600         88  EOF-ACCOUNT-MASTER                  VALUE 'YES'.
012700     05  WS-REJECT-SW                  PIC X(03) VALUE 'NO '.
012800         88  REJECT-COMMAND                      VALUE 'YES'.
012900     05  WS-ACCT-FOUND-SW              PIC X(03) VALUE 'NO '.
013000         88  ACCOUNT-FOUND                       VALUE 'YES'.
013010     05  FILLER                        PIC X(08) VALUE SPACES.
013100*
013400 01  WS-CURRENT-DATE-AND-TIME.
013500     05  WS-CURR-DATE.
013600         10  WS-CURR-YEAR               PIC 9(04).
013700         10  WS-CURR-MONTH              PIC 9(02).
013800         10  WS-CURR-DAY                PIC 9(02).
013900     05  WS-CURR-TIME.
014000         10  WS-CURR-HOUR               PIC 9(02).
014100         10  WS-CURR-MINUTE             PIC 9(02).
014200         10  WS-CURR-SECOND             PIC 9(02).
014300         10  WS-CURR-HNDSEC             PIC 9(02).
014310     05  FILLER                        PIC X(10) VALUE SPACES.
014400*
014500 01  WS-RUN-TIMESTAMP-FIELDS.
014600     05  WS-RUN-DATE                   PIC X(08).
014700     05  WS-RUN-TIMESTAMP               PIC X(19).
014800     05  WS-RUN-TIMESTAMP-R REDEFINES WS-RUN-TIMESTAMP.
014900         10  WS-TS-YEAR                 PIC 9(04).
015000         10  FILLER                     PIC X(01) VALUE '-'.
015100         10  WS-TS-MONTH                PIC 9(02).
015200         10  FILLER                     PIC X(01) VALUE '-'.
015300         10  WS-TS-DAY                  PIC 9(02).
015400         10  FILLER                     PIC X(01) VALUE 'T'.
015500         10  WS-TS-HOUR                 PIC 9(02).
015600         10  FILLER                     PIC X(01) VALUE ':'.
015700         10  WS-TS-MINUTE               PIC 9(02).
015800         10  FILLER                     PIC X(01) VALUE ':'.
015900         10  WS-TS-SECOND               PIC 9(02).
016000*
016100 01  WS-EDIT-FIELDS.
016200     05  WS-EDIT-AMOUNT                PIC S9(9)V99.
016300     05  WS-EDIT-AMOUNT-R REDEFINES WS-EDIT-AMOUNT
016400                                        PIC S9(11).
016410     05  FILLER                        PIC X(05) VALUE SPACES.
016500*
016600 01  COUNTERS-AND-ACCUMULATORS.
016700     05  WS-READ-CTR                   PIC S9(7) COMP VALUE 0.
016800     05  WS-CREATE-CTR                 PIC S9(7) COMP VALUE 0.
016900     05  WS-DEPOSIT-CTR                PIC S9(7) COMP VALUE 0.
017000     05  WS-WITHDRAW-CTR               PIC S9(7) COMP VALUE 0.
017100     05  WS-TRANSFER-CTR               PIC S9(7) COMP VALUE 0.
017200     05  WS-REJECT-CTR                 PIC S9(7) COMP VALUE 0.
017300     05  WS-ACCOUNT-COUNT              PIC S9(7) COMP VALUE 0.
017310     05  FILLER                        PIC X(10) VALUE SPACES.
017400*
017500 01  WS-TRAN-CALL-FIELDS.
017600     05  WS-TRAN-ACCT-ID               PIC X(10) VALUE SPACES.
017700     05  WS-TRAN-AMOUNT                PIC S9(9)V99 VALUE 0.
017800     05  WS-TRAN-FUNCTION-CD           PIC X(04) VALUE SPACES.
017900     05  WS-FILTER-ACCT-ID             PIC X(10) VALUE SPACES.
017910     05  FILLER                        PIC X(10) VALUE SPACES.
018000*
018100******************************************************************
018200*    IN-MEMORY ACCOUNT MASTER TABLE - LOADED AT START OF RUN,
018300*    MAINTAINED THROUGH THE COMMAND FILE, REWRITTEN AT END-OF-JOB
018400******************************************************************
018500 01  ACCOUNT-TABLE-AREA.
018600     05  ACCOUNT-TABLE-ENTRY OCCURS 9999 TIMES
018700             INDEXED BY ACCT-IDX WS-SRC-IDX WS-DST-IDX.
018800         10  WS-ACCT-ID                 PIC X(10).
018900         10  WS-ACCT-TYPE               PIC X(08).
019000         10  WS-ACCT-BALANCE            PIC S9(9)V99.
019100         10  FILLER                     PIC X(51).
019200*
019300     COPY RPTTOTS.
019400*
019700******************************************************************
019800 PROCEDURE DIVISION.
019900******************************************************************
020000*
020100 000-MAIN-LINE.
020200     PERFORM 800-OPEN-FILES THRU 800-EXIT.
020300     MOVE FUNCTION CURRENT-DATE(1:8)  TO WS-CURR-DATE.
020400     MOVE FUNCTION CURRENT-DATE(9:6)  TO WS-CURR-TIME.
020500     MOVE WS-CURR-DATE                TO WS-RUN-DATE.
020600     MOVE WS-CURR-YEAR                TO WS-TS-YEAR.
020700     MOVE WS-CURR-MONTH               TO WS-TS-MONTH.
020800     MOVE WS-CURR-DAY                 TO WS-TS-DAY.
020900     MOVE WS-CURR-HOUR                TO WS-TS-HOUR.
021000     MOVE WS-CURR-MINUTE              TO WS-TS-MINUTE.
021100     MOVE WS-CURR-SECOND               TO WS-TS-SECOND.
021200     MOVE WS-RUN-DATE                  TO RCT-RUN-DATE.
021300     MOVE WS-RUN-TIMESTAMP              TO RCT-RUN-TIMESTAMP.
021400*
021500     PERFORM 805-LOAD-ACCOUNT-TABLE THRU 805-EXIT.
021600     PERFORM 850-READ-COMMAND-FILE THRU 850-EXIT.
021700     PERFORM 100-PROCESS-COMMANDS THRU 100-EXIT
021800         UNTIL EOF-COMMAND-FILE.
021900*
022000     PERFORM 700-REWRITE-ACCOUNT-MASTER THRU 700-EXIT.
022100     PERFORM 750-ACCUMULATE-SUMMARY-TOTALS THRU 750-EXIT.
022200     PERFORM 960-CALL-TRANLOG-FOR-TOTALS THRU 960-TOT-EXIT.
022210     PERFORM 980-CALL-TRANLOG-FOR-HISTORY THRU 980-EXIT.
022300     PERFORM 970-CALL-BANKRPT-FOR-REPORTS THRU 970-EXIT.
022400*
022500     PERFORM 950-DISPLAY-RUN-DIAGNOSTICS THRU 950-EXIT.
022600     PERFORM 940-CLOSE-FILES THRU 940-EXIT.
022700     MOVE ZERO TO RETURN-CODE.
022800     GOBACK.
022900*
023000 100-PROCESS-COMMANDS.
023100     MOVE 'NO ' TO WS-REJECT-SW.
023200     MOVE SPACES TO WS-REJECT-REASON.
023300     EVALUATE TRUE
023400         WHEN CMD-IS-CREATE
023500             PERFORM 200-APPLY-CREATE THRU 200-EXIT
023600         WHEN CMD-IS-DEPOSIT
023700             PERFORM 300-APPLY-DEPOSIT THRU 300-EXIT
023800         WHEN CMD-IS-WITHDRAW
023900             PERFORM 400-APPLY-WITHDRAW THRU 400-EXIT
024000         WHEN CMD-IS-TRANSFER
024100             PERFORM 500-APPLY-TRANSFER THRU 500-EXIT
024200         WHEN OTHER
024300             MOVE 'YES' TO WS-REJECT-SW
024400             MOVE '** ERROR **  UNKNOWN COMMAND CODE'
024500                   TO WS-REJECT-REASON
024600     END-EVALUATE.
024700     IF REJECT-COMMAND
024800         PERFORM 900-REJECT-COMMAND THRU 900-EXIT.
024900     PERFORM 850-READ-COMMAND-FILE THRU 850-EXIT.
025000 100-EXIT.
025100     EXIT.
025200*
025300******************************************************************
025400*    200-APPLY-CREATE  --  BUILD A NEW ACCOUNT MASTER ROW AND
025500*    POST ITS INITIAL DEPOSIT
025600******************************************************************
025700 200-APPLY-CREATE.
025800     ADD 1 TO WS-ACCOUNT-COUNT.
025900     SET ACCT-IDX TO WS-ACCOUNT-COUNT.
026000     MOVE CMD-ACCT-ID    TO WS-ACCT-ID (ACCT-IDX).
026100     MOVE CMD-ACCT-TYPE  TO WS-ACCT-TYPE (ACCT-IDX).
026200     MOVE CMD-AMOUNT     TO WS-ACCT-BALANCE (ACCT-IDX).
026300     ADD 1 TO WS-CREATE-CTR.
026400     MOVE CMD-ACCT-ID    TO WS-TRAN-ACCT-ID.
026500     MOVE CMD-AMOUNT     TO WS-TRAN-AMOUNT.
026600     PERFORM 960-CALL-TRANLOG-TO-LOG THRU 960-LOG-EXIT.
026700 200-EXIT.
026800     EXIT.
026900*
027000******************************************************************
027100*    300-APPLY-DEPOSIT  --  POSITIVE-AMOUNT AND ACCOUNT-EXISTS
027200*    RULES, THEN ADD TO BALANCE AND POST THE TRANSACTION
027300******************************************************************
027400 300-APPLY-DEPOSIT.
027500     IF CMD-AMOUNT IS NOT GREATER THAN ZERO
027600         MOVE 'YES' TO WS-REJECT-SW
027700         MOVE '** ERROR **  AMOUNT MUST BE POSITIVE'
027800               TO WS-REJECT-REASON
027900         GO TO 300-EXIT.
028000     MOVE CMD-ACCT-ID TO WS-FIND-ACCT-ID.
028100     PERFORM 600-FIND-ACCOUNT THRU 600-EXIT.
028200     IF NOT ACCOUNT-FOUND
028300         MOVE 'YES' TO WS-REJECT-SW
028400         MOVE '** ERROR **  ACCOUNT NOT FOUND'
028500               TO WS-REJECT-REASON
028600         GO TO 300-EXIT.
028700     ADD CMD-AMOUNT TO WS-ACCT-BALANCE (ACCT-IDX).
028800     ADD 1 TO WS-DEPOSIT-CTR.
028900     MOVE CMD-ACCT-ID TO WS-TRAN-ACCT-ID.
029000     MOVE CMD-AMOUNT  TO WS-TRAN-AMOUNT.
029100     PERFORM 960-CALL-TRANLOG-TO-LOG THRU 960-LOG-EXIT.
029200 300-EXIT.
029300     EXIT.
029400*
029500******************************************************************
029600*    400-APPLY-WITHDRAW  --  POSITIVE-AMOUNT, ACCOUNT-EXISTS AND
029700*    SUFFICIENT-FUNDS RULES, THEN SUBTRACT AND POST THE
029800*    TRANSACTION AS A NEGATIVE AMOUNT
029900******************************************************************
030000 400-APPLY-WITHDRAW.
030100     IF CMD-AMOUNT IS NOT GREATER THAN ZERO
030200         MOVE 'YES' TO WS-REJECT-SW
030300         MOVE '** ERROR **  AMOUNT MUST BE POSITIVE'
030400               TO WS-REJECT-REASON
030500         GO TO 400-EXIT.
030600     MOVE CMD-ACCT-ID TO WS-FIND-ACCT-ID.
030700     PERFORM 600-FIND-ACCOUNT THRU 600-EXIT.
030800     IF NOT ACCOUNT-FOUND
030900         MOVE 'YES' TO WS-REJECT-SW
031000         MOVE '** ERROR **  ACCOUNT NOT FOUND'
031100               TO WS-REJECT-REASON
031200         GO TO 400-EXIT.
031300     IF WS-ACCT-BALANCE (ACCT-IDX) IS LESS THAN CMD-AMOUNT
031400         MOVE 'YES' TO WS-REJECT-SW
031500         MOVE '** ERROR **  INSUFFICIENT FUNDS'
031600               TO WS-REJECT-REASON
031700         GO TO 400-EXIT.
031800     SUBTRACT CMD-AMOUNT FROM WS-ACCT-BALANCE (ACCT-IDX).
031900     ADD 1 TO WS-WITHDRAW-CTR.
032000     MOVE CMD-ACCT-ID TO WS-TRAN-ACCT-ID.
032100     COMPUTE WS-TRAN-AMOUNT = CMD-AMOUNT * -1.
032200     PERFORM 960-CALL-TRANLOG-TO-LOG THRU 960-LOG-EXIT.
032300 400-EXIT.
032400     EXIT.
032500*
032600******************************************************************
032700*    500-APPLY-TRANSFER  --  SOURCE LEG NEEDS POSITIVE-AMOUNT,
032800*    ACCOUNT-EXISTS (BOTH LEGS) AND SUFFICIENT-FUNDS BEFORE
032900*    EITHER BALANCE IS TOUCHED (TRANSFER ATOMICITY RULE)
033000******************************************************************
033100 500-APPLY-TRANSFER.
033200     IF CMD-AMOUNT IS NOT GREATER THAN ZERO
033300         MOVE 'YES' TO WS-REJECT-SW
033400         MOVE '** ERROR **  AMOUNT MUST BE POSITIVE'
033500               TO WS-REJECT-REASON
033600         GO TO 500-EXIT.
033700     MOVE CMD-ACCT-ID TO WS-FIND-ACCT-ID.
033800     PERFORM 600-FIND-ACCOUNT THRU 600-EXIT.
033900     IF NOT ACCOUNT-FOUND
034000         MOVE 'YES' TO WS-REJECT-SW
034100         MOVE '** ERROR **  ACCOUNT NOT FOUND'
034200               TO WS-REJECT-REASON
034300         GO TO 500-EXIT.
034400     SET WS-SRC-IDX TO ACCT-IDX.
034500     IF WS-ACCT-BALANCE (WS-SRC-IDX) IS LESS THAN CMD-AMOUNT
034600         MOVE 'YES' TO WS-REJECT-SW
034700         MOVE '** ERROR **  INSUFFICIENT FUNDS'
034800               TO WS-REJECT-REASON
034900         GO TO 500-EXIT.
035000     MOVE CMD-TO-ACCT-ID TO WS-FIND-ACCT-ID.
035100     PERFORM 600-FIND-ACCOUNT THRU 600-EXIT.
035200     IF NOT ACCOUNT-FOUND
035300         MOVE 'YES' TO WS-REJECT-SW
035400         MOVE '** ERROR **  ACCOUNT NOT FOUND'
035500               TO WS-REJECT-REASON
035600         GO TO 500-EXIT.
035700     SET WS-DST-IDX TO ACCT-IDX.
035800*    NEITHER BALANCE IS TOUCHED UNTIL BOTH ACCOUNTS ARE FOUND
035900*    AND THE FUNDS CHECK ABOVE HAS PASSED
036000     SUBTRACT CMD-AMOUNT FROM WS-ACCT-BALANCE (WS-SRC-IDX).
036100     ADD      CMD-AMOUNT TO   WS-ACCT-BALANCE (WS-DST-IDX).
036200     ADD 1 TO WS-TRANSFER-CTR.
036300     MOVE CMD-ACCT-ID TO WS-TRAN-ACCT-ID.
036400     COMPUTE WS-TRAN-AMOUNT = CMD-AMOUNT * -1.
036500     PERFORM 960-CALL-TRANLOG-TO-LOG THRU 960-LOG-EXIT.
036600     MOVE CMD-TO-ACCT-ID TO WS-TRAN-ACCT-ID.
036700     MOVE CMD-AMOUNT     TO WS-TRAN-AMOUNT.
036800     PERFORM 960-CALL-TRANLOG-TO-LOG THRU 960-LOG-EXIT.
036900 500-EXIT.
037000     EXIT.
037100*
037200******************************************************************
037300*    600-FIND-ACCOUNT  --  ACCOUNT-EXISTS LOOKUP AGAINST THE
037400*    IN-MEMORY ACCOUNT TABLE, KEYED BY WS-FIND-ACCT-ID
037500******************************************************************
037600 600-FIND-ACCOUNT.
037700     MOVE 'NO ' TO WS-ACCT-FOUND-SW.
037800     SET ACCT-IDX TO 1.
037900     SEARCH ACCOUNT-TABLE-ENTRY
038000         AT END
038100             MOVE 'NO ' TO WS-ACCT-FOUND-SW
038200         WHEN WS-ACCT-ID (ACCT-IDX) IS EQUAL TO WS-FIND-ACCT-ID
038300             MOVE 'YES' TO WS-ACCT-FOUND-SW.
038400 600-EXIT.
038500     EXIT.
038600*
038700******************************************************************
038800*    700-REWRITE-ACCOUNT-MASTER  --  END-OF-JOB REWRITE OF THE
038900*    WHOLE ACCOUNT MASTER FROM THE UPDATED TABLE
039000******************************************************************
039100 700-REWRITE-ACCOUNT-MASTER.
039200     SET ACCT-IDX TO 1.
039300     PERFORM 705-WRITE-ONE-MASTER-ROW THRU 705-EXIT
039310         WS-ACCOUNT-COUNT TIMES.
039800 700-EXIT.
039900     EXIT.
039910*
039920 705-WRITE-ONE-MASTER-ROW.
039930     WRITE ACCOUNT-MASTER-OUT-RECORD
039940         FROM ACCOUNT-TABLE-ENTRY (ACCT-IDX).
039950     SET ACCT-IDX UP BY 1.
039960 705-EXIT.
039970     EXIT.
040000*
040100******************************************************************
040200*    750-ACCUMULATE-SUMMARY-TOTALS  --  ACCOUNT SUMMARY
040300*    AGGREGATION AND THE HIGHEST-BALANCE HALF OF THE ACTIVITY
040400*    REPORT (TIES BROKEN BY FIRST-ENCOUNTERED / LOWEST INDEX)
040500******************************************************************
040600 750-ACCUMULATE-SUMMARY-TOTALS.
040700     MOVE ZERO TO RCT-TOTAL-BALANCE.
040800     MOVE ZERO TO RCT-HIGH-BAL-AMT.
040900     MOVE SPACES TO RCT-HIGH-BAL-ACCT.
041000     MOVE WS-ACCOUNT-COUNT TO RCT-TOTAL-ACCOUNTS.
041100     IF WS-ACCOUNT-COUNT IS EQUAL TO ZERO
041200         GO TO 750-EXIT.
041300     SET ACCT-IDX TO 1.
041400     PERFORM 755-ACCUMULATE-ONE-ACCOUNT THRU 755-EXIT
041410         WS-ACCOUNT-COUNT TIMES.
042300 750-EXIT.
042400     EXIT.
042410*
042420 755-ACCUMULATE-ONE-ACCOUNT.
042430     ADD WS-ACCT-BALANCE (ACCT-IDX) TO RCT-TOTAL-BALANCE.
042440     IF WS-ACCT-BALANCE (ACCT-IDX) IS GREATER THAN
042450                                      RCT-HIGH-BAL-AMT
042460         MOVE WS-ACCT-BALANCE (ACCT-IDX) TO RCT-HIGH-BAL-AMT
042470         MOVE WS-ACCT-ID (ACCT-IDX)      TO RCT-HIGH-BAL-ACCT
042480     END-IF.
042490     SET ACCT-IDX UP BY 1.
042500 755-EXIT.
042510     EXIT.
042520*
042600******************************************************************
042700*    800-OPEN-FILES / 940-CLOSE-FILES
042800******************************************************************
042900 800-OPEN-FILES.
043000     OPEN INPUT  COMMAND-FILE.
043100     OPEN INPUT  ACCOUNT-MASTER.
043200     OPEN OUTPUT ACCOUNT-MASTER-OUT.
043300 800-EXIT.
043400     EXIT.
043500*
043600 805-LOAD-ACCOUNT-TABLE.
043700     MOVE ZERO TO WS-ACCOUNT-COUNT.
043800     PERFORM 807-READ-ACCOUNT-MASTER THRU 807-EXIT.
043900     PERFORM 810-ADD-ACCOUNT-TO-TABLE THRU 810-EXIT
043910         UNTIL EOF-ACCOUNT-MASTER.
044700 805-EXIT.
044800     EXIT.
044810*
044820 810-ADD-ACCOUNT-TO-TABLE.
044830     ADD 1 TO WS-ACCOUNT-COUNT.
044840     SET ACCT-IDX TO WS-ACCOUNT-COUNT.
044850     MOVE ACCT-ID      TO WS-ACCT-ID (ACCT-IDX).
044860     MOVE ACCT-TYPE    TO WS-ACCT-TYPE (ACCT-IDX).
044870     MOVE ACCT-BALANCE TO WS-ACCT-BALANCE (ACCT-IDX).
044880     PERFORM 807-READ-ACCOUNT-MASTER THRU 807-EXIT.
044890 810-EXIT.
044895     EXIT.
044900*
045000 807-READ-ACCOUNT-MASTER.
045100     READ ACCOUNT-MASTER
045200         AT END  MOVE 'YES' TO WS-EOF-MASTER-SW
045300                 GO TO 807-EXIT.
045400 807-EXIT.
045500     EXIT.
045600*
045700 850-READ-COMMAND-FILE.
045800     READ COMMAND-FILE
045900         AT END  MOVE 'YES' TO WS-EOF-CMD-SW
046000                 GO TO 850-EXIT.
046100     ADD 1 TO WS-READ-CTR.
046200 850-EXIT.
046300     EXIT.
046400*
046500******************************************************************
046600*    900-REJECT-COMMAND  --  A COMMAND THAT FAILS EDIT IS SKIPPED
046700*    AND LOGGED; THE RUN CONTINUES WITH THE NEXT COMMAND
046800******************************************************************
046900 900-REJECT-COMMAND.
047000     ADD 1 TO WS-REJECT-CTR.
047100     DISPLAY WS-REJECT-REASON.
047200     DISPLAY '    COMMAND: ' CMD-CODE
047300              '  ACCT: '     CMD-ACCT-ID
047400              '  TO-ACCT: '  CMD-TO-ACCT-ID
047500              '  AMOUNT: '   CMD-AMOUNT.
047600 900-EXIT.
047700     EXIT.
047800*
047900 950-DISPLAY-RUN-DIAGNOSTICS.
048000     DISPLAY '****     ACCTBAT RUNNING     ****'.
048100     DISPLAY '  COMMANDS READ         : ' WS-READ-CTR.
048200     DISPLAY '  CREATE APPLIED        : ' WS-CREATE-CTR.
048300     DISPLAY '  DEPOSIT APPLIED       : ' WS-DEPOSIT-CTR.
048400     DISPLAY '  WITHDRAW APPLIED      : ' WS-WITHDRAW-CTR.
048500     DISPLAY '  TRANSFER APPLIED      : ' WS-TRANSFER-CTR.
048600     DISPLAY '  COMMANDS REJECTED     : ' WS-REJECT-CTR.
048700     DISPLAY '  ACCOUNTS ON MASTER    : ' WS-ACCOUNT-COUNT.
048800     DISPLAY '****     ACCTBAT EOJ         ****'.
048900 950-EXIT.
049000     EXIT.
049100*
049200 940-CLOSE-FILES.
049300     CLOSE COMMAND-FILE.
049400     CLOSE ACCOUNT-MASTER.
049500     CLOSE ACCOUNT-MASTER-OUT.
049600 940-EXIT.
049700     EXIT.
049800*
049900******************************************************************
050000*    960-CALL-TRANLOG-TO-LOG  --  POST ONE TRANSACTION ROW
050100******************************************************************
050200 960-CALL-TRANLOG-TO-LOG.
050300     MOVE 'LOG '           TO WS-TRAN-FUNCTION-CD.
050400     MOVE SPACES           TO WS-FILTER-ACCT-ID.
050500     CALL 'TRANLOG' USING WS-TRAN-FUNCTION-CD,
050600                           WS-RUN-TIMESTAMP,
050700                           WS-TRAN-ACCT-ID,
050800                           WS-TRAN-AMOUNT,
050900                           WS-FILTER-ACCT-ID,
051000                           REPORT-CONTROL-TOTALS.
051100 960-LOG-EXIT.
051200     EXIT.
051300*
051400******************************************************************
051500*    960-CALL-TRANLOG-FOR-TOTALS  --  DAILY AND ACTIVITY
051600*    AGGREGATION ROLLED UP FROM THE TRANSACTION LOG
051700******************************************************************
051800 960-CALL-TRANLOG-FOR-TOTALS.
051900     MOVE 'TOT '           TO WS-TRAN-FUNCTION-CD.
052000     MOVE SPACES           TO WS-FILTER-ACCT-ID.
052100     CALL 'TRANLOG' USING WS-TRAN-FUNCTION-CD,
052200                           WS-RUN-TIMESTAMP,
052300                           WS-TRAN-ACCT-ID,
052400                           WS-TRAN-AMOUNT,
052500                           WS-FILTER-ACCT-ID,
052600                           REPORT-CONTROL-TOTALS.
052700 960-TOT-EXIT.
052800     EXIT.
052900*
052910******************************************************************
052920*    980-CALL-TRANLOG-FOR-HISTORY  --  WRITE THE FULL
052930*    TRANSACTION HISTORY FILE, MOST RECENT ROW FIRST
052940******************************************************************
052950 980-CALL-TRANLOG-FOR-HISTORY.
052960     MOVE 'HST '           TO WS-TRAN-FUNCTION-CD.
052970     MOVE SPACES           TO WS-FILTER-ACCT-ID.
052980     CALL 'TRANLOG' USING WS-TRAN-FUNCTION-CD,
052990                           WS-RUN-TIMESTAMP,
053000                           WS-TRAN-ACCT-ID,
053010                           WS-TRAN-AMOUNT,
053020                           WS-FILTER-ACCT-ID,
053030                           REPORT-CONTROL-TOTALS.
053040 980-EXIT.
053050     EXIT.
053060*
053070******************************************************************
053100*    970-CALL-BANKRPT-FOR-REPORTS  --  FORMAT AND WRITE THE
053200*    THREE MANAGEMENT REPORTS FROM THE CONTROL TOTALS
053300******************************************************************
053400 970-CALL-BANKRPT-FOR-REPORTS.
053500     CALL 'BANKRPT' USING REPORT-CONTROL-TOTALS.
053600 970-EXIT.
053700     EXIT.
053800*
053900******************************************************************
054000*    END OF PROGRAM ACCTBAT
054100******************************************************************
